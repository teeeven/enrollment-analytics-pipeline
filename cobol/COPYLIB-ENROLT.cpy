000100*---------------------------------------------------------------*
000200*  ENROLT   -  WORKING TABLES FOR SNAPSHOT-COMPARE AND FOR THE
000300*              DIVISION BREAKDOWN IN SUMMARY-STATS.  IDS ARE
000400*              HELD AND SEARCHED LINEAR - SAME TECHNIQUE THE
000500*              SHOP USES FOR THE STATE TABLE IN THE COVID
000600*              REPORTING PROGRAMS.  TABLES ARE UNSORTED SINCE
000700*              THE SNAPSHOT FILES THEMSELVES ARE UNORDERED.
000800*---------------------------------------------------------------*
000900 01  WS-BASELINE-TABLE-CTL.
001000     05  BT-TABLE-SIZE               PIC S9(4) COMP VALUE ZERO.
001100     05  BASELINE-TABLE OCCURS 1 TO 9999 TIMES
001200             DEPENDING ON BT-TABLE-SIZE
001300             INDEXED BY BT-IDX.
001400         10  BT-STUDENT-ID            PIC X(10).
001500         10  BT-RETAINED-SW           PIC X(01) VALUE 'N'.
001600             88  BT-RETAINED                VALUE 'Y'.
001700             88  BT-DROPPED                  VALUE 'N'.
001800*---------------------------------------------------------------*
001900 01  WS-CURRENT-TABLE-CTL.
002000     05  CT-TABLE-SIZE               PIC S9(4) COMP VALUE ZERO.
002100     05  CURRENT-TABLE OCCURS 1 TO 9999 TIMES
002200             DEPENDING ON CT-TABLE-SIZE
002300             INDEXED BY CT-IDX.
002400         10  CT-STUDENT-ID            PIC X(10).
002500         10  CT-RETAINED-SW           PIC X(01) VALUE 'N'.
002600             88  CT-RETAINED                VALUE 'Y'.
002700             88  CT-NEW                      VALUE 'N'.
002800*---------------------------------------------------------------*
002900*  DIVISION CONTROL-TOTAL TABLE - ONE ENTRY PER DISTINCT
003000*  DIVISION SEEN IN THE CURRENT SNAPSHOT (SUMMARY-STATS).
003100*---------------------------------------------------------------*
003200 01  WS-DIVISION-TABLE-CTL.
003300     05  DV-TABLE-SIZE                PIC S9(4) COMP VALUE ZERO.
003400     05  DIVISION-TABLE OCCURS 1 TO 200 TIMES
003500             DEPENDING ON DV-TABLE-SIZE
003600             INDEXED BY DV-IDX.
003700         10  DV-DIVISION-NAME         PIC X(20).
003800         10  DV-STUDENT-COUNT         PIC S9(7) COMP VALUE ZERO.
003900*---------------------------------------------------------------*
004000*  REDEFINES CARRYING THE SHOP'S FILLER-PAD HABIT INTO THIS
004100*  COPYBOOK WITHOUT DISTURBING THE OCCURS TABLE ABOVE IT -
004200*  GIVES A FLAT BYTE VIEW OF ONE DIVISION-TABLE ENTRY FOR THE
004300*  DAY THIS TABLE HAS TO BE PASSED ACROSS A CALL BOUNDARY.
004400*---------------------------------------------------------------*
004500 01  WS-DIVISION-ENTRY-FLAT REDEFINES WS-DIVISION-TABLE-CTL.
004600     05  DV-FLAT-SIZE                 PIC S9(4) COMP.
004700     05  FILLER                       PIC X(1400).
