000100*---------------------------------------------------------------*
000200*  METHST   -  METRICS-HISTORY RECORD - ONE ENTRY PER RUN DATE.
000300*              FILE IS CARRIED FORWARD DAY TO DAY IN ASCENDING
000400*              DATE ORDER.  A RUN THAT REPROCESSES A DATE ALREADY
000500*              ON THE FILE REPLACES THAT ENTRY RATHER THAN
000600*              ADDING A SECOND ONE - SEE ENRRPT PARAGRAPH 3200.
000700*  54 BYTE FIXED RECORD.
000800*---------------------------------------------------------------*
000900 01  MET-HISTORY-RECORD.
001000     05  MET-DATE                    PIC X(10).
001100     05  MET-TOTAL-ENROLLMENT        PIC 9(07).
001200     05  MET-NEW-STUDENTS            PIC 9(05).
001300     05  MET-DROPPED-STUDENTS        PIC 9(05).
001400     05  MET-NET-CHANGE              PIC S9(05)
001500             SIGN IS LEADING SEPARATE CHARACTER.
001600     05  MET-RETENTION-RATE          PIC 9(03).99.
001700     05  MET-SEMESTER-TERM           PIC X(15).
001800*---------------------------------------------------------------*
001900*  ALTERNATE VIEW - BREAKS MET-DATE APART FOR THE DATE-ORDER
002000*  COMPARE IN 3200-DROP-TODAYS-ENTRY AND SUPPLIES THE FILLER
002100*  PAD THIS SHOP LIKES ON EVERY 01-LEVEL WITHOUT WIDENING THE
002200*  54 BYTE PHYSICAL RECORD ABOVE.
002300*---------------------------------------------------------------*
002400 01  MET-HISTORY-DATE-BREAKOUT REDEFINES MET-HISTORY-RECORD.
002500     05  MET-DATE-YEAR               PIC 9(04).
002600     05  FILLER                      PIC X(01).
002700     05  MET-DATE-MONTH              PIC 9(02).
002800     05  FILLER                      PIC X(01).
002900     05  MET-DATE-DAY                PIC 9(02).
003000     05  FILLER                      PIC X(44).
003100*---------------------------------------------------------------*
003200*  IN-MEMORY COPY OF THE WHOLE HISTORY FILE - LOADED BY ENRRPT
003300*  FOR THE METRICS-HISTORY-UPDATE STEP AND PASSED BY REFERENCE
003400*  TO ENRSTAT (VIA LINKAGE) FOR TREND-ANALYSIS/ANOMALY-DETECT.
003500*  400 ENTRIES IS A BIT OVER A YEAR OF WEEKDAY RUNS - PLENTY
003600*  OF ROOM UNDER THE OMP SHOP'S USUAL RETENTION SCHEDULE.
003700*---------------------------------------------------------------*
003800 01  WS-HIST-TABLE-CTL.
003900     05  HIST-TABLE-SIZE             PIC S9(4) COMP VALUE ZERO.
004000     05  HIST-TABLE OCCURS 1 TO 400 TIMES
004100             DEPENDING ON HIST-TABLE-SIZE
004200             INDEXED BY HIST-IDX.
004300         10  HIST-DATE                PIC X(10).
004400         10  HIST-TOTAL-ENROLLMENT    PIC 9(07).
004500         10  HIST-NEW-STUDENTS        PIC 9(05).
004600         10  HIST-DROPPED-STUDENTS    PIC 9(05).
004700         10  HIST-NET-CHANGE          PIC S9(05)
004800                 SIGN IS LEADING SEPARATE CHARACTER.
004900         10  HIST-RETENTION-RATE      PIC 9(03).99.
005000         10  HIST-SEMESTER-TERM       PIC X(15).
