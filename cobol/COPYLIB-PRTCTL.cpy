000100*---------------------------------------------------------------*
000200*  PRTCTL   -  PRINTER CONTROL AND RUN-DATE FIELDS COMMON TO ANY
000300*              PROGRAM THAT BUILDS A PRINT FILE IN THIS SHOP.
000400*              CARRIED FORWARD FROM THE OLD REPORT SKELETON SO
000500*              EVERY REPORT PROGRAM SPACES, PAGES AND DATES THE
000600*              SAME WAY.
000700*---------------------------------------------------------------*
000800 01  WS-CURRENT-DATE-DATA.
000900     05  WS-CURRENT-DATE.
001000         10  WS-CURR-YY              PIC 9(02).
001100         10  WS-CURR-MM              PIC 9(02).
001200         10  WS-CURR-DD              PIC 9(02).
001300     05  WS-CURRENT-CENTURY          PIC 9(02) VALUE 20.
001400     05  WS-CURRENT-DATE-YMD.
001500         10  WS-CDY-CENTURY          PIC 9(02).
001600         10  WS-CDY-YY               PIC 9(02).
001700         10  FILLER                  PIC X(01) VALUE '-'.
001800         10  WS-CDY-MM               PIC 9(02).
001900         10  FILLER                  PIC X(01) VALUE '-'.
002000         10  WS-CDY-DD               PIC 9(02).
002100     05  WS-CURRENT-TIME             PIC 9(08).
002200     05  FILLER                      PIC X(01).
002300*---------------------------------------------------------------*
002400 01  PRINTER-CONTROL-FIELDS.
002500     05  LINE-SPACEING               PIC 9(02) COMP VALUE 1.
002600     05  LINE-COUNT                  PIC 9(03) COMP VALUE 999.
002700     05  LINES-ON-PAGE               PIC 9(02) COMP VALUE 55.
002800     05  PAGE-COUNT                  PIC 9(02) COMP VALUE 1.
002900     05  TOP-OF-PAGE                 PIC X(02) VALUE '1'.
003000     05  SINGLE-SPACE                PIC X(01) VALUE '0'.
003100     05  DOUBLE-SPACE                PIC X(01) VALUE '-'.
003200     05  TRIPLE-SPACE                PIC X(01) VALUE '='.
003300     05  OVERPRINT                   PIC X(01) VALUE '+'.
003400*---------------------------------------------------------------*
003500*  ALTERNATE VIEW OF THE PRINTER CONTROL GROUP - LETS 5000-
003600*  SERIES PARAGRAPHS TEST THE WHOLE PAGE/LINE STATE AS ONE
003700*  COMPARISON WHEN DECIDING WHETHER A NEW PAGE IS NEEDED, AND
003800*  CARRIES THIS COPYBOOK'S REQUIRED FILLER PAD.
003900*---------------------------------------------------------------*
004000 01  PRINTER-CONTROL-COMBINED REDEFINES PRINTER-CONTROL-FIELDS.
004100     05  PCC-LINE-COUNT              PIC 9(03) COMP.
004200     05  PCC-PAGE-COUNT              PIC 9(02) COMP.
004300     05  FILLER                      PIC X(06).
004400*---------------------------------------------------------------*
004500 01  WS-RUN-PARAMETERS.
004600     05  WS-INSTITUTION-NAME         PIC X(30)
004700             VALUE 'RIVERBEND STATE COLLEGE'.
004800     05  WS-SEMESTER-TERM            PIC X(15)
004900             VALUE 'FALL 2025'.
005000     05  WS-ANOMALY-SENSITIVITY      PIC 9(01)V9 VALUE 2.0.
005100     05  FILLER                      PIC X(01).
