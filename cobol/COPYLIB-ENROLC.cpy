000100*---------------------------------------------------------------*
000200*  ENROLC   -  ENROLLMENT SNAPSHOT / CHANGE-DETAIL RECORD.
000300*              ONE ENTRY PER ENROLLED STUDENT.  IDENTICAL LAYOUT
000400*              IS USED FOR THE BASELINE-SNAPSHOT, CURRENT-
000500*              SNAPSHOT, DROPPED-STUDENTS AND ADDED-STUDENTS
000600*              FILES -  THE DETAIL FILES ARE A STRAIGHT COPY-
000700*              THROUGH OF THE STUDENT RECORD THAT DROVE THEM.
000800*  110 BYTE FIXED RECORD - EVERY BYTE IS A NAMED FIELD BELOW,
000900*  SO THE FILLER-PAD HABIT IS CARRIED IN THE REDEFINES INSTEAD
001000*  OF THE PRIME RECORD (SEE ENR-SNAPSHOT-ID-BREAKOUT).
001100*---------------------------------------------------------------*
001200 01  ENR-SNAPSHOT-RECORD.
001300     05  ENR-STUDENT-ID              PIC X(10).
001400     05  ENR-STUDENT-NAME            PIC X(30).
001500     05  ENR-DIVISION                PIC X(20).
001600     05  ENR-PROGRAM                 PIC X(25).
001700     05  ENR-LEVEL                   PIC X(15).
001800         88  ENR-LEVEL-UNDERGRAD          VALUE 'Undergraduate'.
001900         88  ENR-LEVEL-GRAD                VALUE 'Graduate'.
002000     05  ENR-STATUS                  PIC X(10).
002100*---------------------------------------------------------------*
002200*  ALTERNATE VIEW - PULLS THE NUMERIC PORTION OF THE STUDENT ID
002300*  APART FOR EDIT/VALIDATION WORK (IDS RUN "SNNNNNN" - A ONE
002400*  CHARACTER PREFIX PLUS A SIX DIGIT SEQUENCE NUMBER).  ADDED
002500*  SO A SUBSEQUENT LOAD PASS COULD RANGE-CHECK THE SEQUENCE
002600*  PORTION WITHOUT UNSTRINGING THE WHOLE ID EVERY TIME.
002700*---------------------------------------------------------------*
002800 01  ENR-SNAPSHOT-ID-BREAKOUT REDEFINES ENR-SNAPSHOT-RECORD.
002900     05  ENR-ID-PREFIX               PIC X(01).
003000     05  ENR-ID-SEQUENCE             PIC 9(06).
003100     05  FILLER                      PIC X(03).
003200     05  FILLER                      PIC X(100).
