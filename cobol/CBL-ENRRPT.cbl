000100*===============================================================*
000200* PROGRAM NAME:    ENRRPT
000300* ORIGINAL AUTHOR: R. HALVORSEN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/88 R. HALVORSEN    CREATED FOR REGISTRAR'S OFFICE - DAILY
000900*                          ENROLLMENT COMPARE AGAINST PRIOR DAYS
001000*                          SNAPSHOT, PER REQUEST REG-88-014.
001100* 09/02/89 R. HALVORSEN    ADDED DROPPED/ADDED STUDENT DETAIL
001200*                          FILES PER REG-89-041 (FIN AID NEEDED
001300*                          NAMES OF STUDENTS WHO LEFT).
001400* 05/11/91 T. OKONKWO      ADDED METRICS HISTORY FILE AND TREND
001500*                          BLOCK ON THE REPORT - REG-91-009.
001600* 02/20/93 T. OKONKWO      ANOMALY DETECTION BLOCK ADDED, CALLS
001700*                          NEW SUBROUTINE ENRSTAT - REG-93-002.
001800* 08/15/94 R. HALVORSEN    DIVISION BREAKDOWN SECTION ADDED TO
001900*                          SUPPORT DEANS OFFICE REQUEST 94-071.
002000* 01/09/96 T. OKONKWO      FIRST-RUN (NO BASELINE) HANDLING WAS
002100*                          ABENDING ON WS-1 - CORRECTED, SEE
002200*                          2400-COMPUTE-RATES. REG-96-004.
002300* 11/03/98 P. VELASQUEZ    Y2K REMEDIATION - MET-DATE AND ALL
002400*                          DATE COMPARES NOW CARRY FULL 4 DIGIT
002500*                          YEAR, WINDOWED CENTURY LOGIC ADDED IN
002600*                          1000-INITIALIZE. REG-98-118.
002700* 03/22/99 P. VELASQUEZ    Y2K FOLLOW-UP - METRICS HISTORY RECS
002800*                          WRITTEN BEFORE 11/98 RE-KEYED WITH
002900*                          4 DIGIT YEAR BY ONE-TIME JOB, NOT BY
003000*                          THIS PROGRAM. REG-99-020.
003100* 07/18/01 P. VELASQUEZ    RETENTION RATE WAS TRUNCATING INSTEAD
003200*                          OF ROUNDING - CHANGED TO COMPUTE
003300*                          ROUNDED IN 2400 AND 3300. REG-01-055.
003400* 04/02/04 D. MERCER       REWORKED CHANGE-EXTRACT TO RE-OPEN THE
003500*                          SNAPSHOT FILES INSTEAD OF A SECOND
003600*                          MEMORY TABLE - CUT RUNTIME ON THE FALL
003700*                          CENSUS RUN. REG-04-011.
003800* 10/29/09 D. MERCER       ADDED IDEMPOTENT REPLACE OF TODAYS
003900*                          METRICS ROW SO OPERATIONS CAN RERUN
004000*                          THE JOB AFTER AN ABEND WITHOUT
004100*                          DUPLICATING HISTORY. REG-09-063.
004150* 06/03/11 D. MERCER       ADDED-STUDENTS WAS NOT SKIPPED ON A
004160*                          FIRST RUN LIKE DROPPED-STUDENTS IS -
004170*                          2520 NOW GATED ON AR-NOT-FIRST-RUN THE
004180*                          SAME AS 2510. REG-11-027.
004190* 06/03/11 D. MERCER       AVG DAILY CHANGE, EXPECTED RANGE AND
004195*                          HISTORICAL MEAN WERE PRINTING AT 2
004196*                          DECIMALS - NOW MOVED THROUGH THE ED-*
004197*                          1 DECIMAL EDITED FIELDS IN 5000 LIKE
004198*                          VOLATILITY AND HIST-STD ALREADY WERE.
004199*                          REG-11-028.
004201* 09/14/11 D. MERCER       NET-CHANGE FIELDS WERE SIGN TRAILING
004202*                          SEPARATE - REGISTRAR'S RECORD LAYOUT
004203*                          CALLS FOR A LEADING SIGN POSITION.
004204*                          CHANGED HERE AND IN COPYLIB METHST.
004205*                          REG-11-033.
004206* 09/14/11 D. MERCER       DIVISION BREAKDOWN GRAND TOTAL DID NOT
004207*                          RECONCILE WITH THE DIVISION LINES ON A
004208*                          SNAPSHOT WITH DUPLICATE IDS - NOW COMES
004209*                          FROM SS-TOTAL-RECORDS INSTEAD OF THE
004211*                          DEDUPLICATED CT-TABLE-SIZE. REG-11-034.
004213* 09/14/11 D. MERCER       SLOPE/AVG DAILY CHANGE/VOLATILITY/
004215*                          THRESHOLDS/HISTORICAL MEAN AND STD WERE
004217*                          BEING MOVED FROM THEIR 4 DECIMAL WORK
004219*                          FIELDS STRAIGHT INTO THE PRINT PICTURE -
004221*                          A MOVE TRUNCATES, IT DOES NOT ROUND.
004223*                          5300/5400 NOW COMPUTE ROUNDED DIRECTLY
004225*                          INTO THE PRINT PICTURE. REG-11-035.
004227*
004300*===============================================================*
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.  ENRRPT.
004600 AUTHOR. R. HALVORSEN.
004700 INSTALLATION. RIVERBEND STATE COLLEGE COMPUTING CENTER.
004800 DATE-WRITTEN. 03/14/1988.
004900 DATE-COMPILED.
005000 SECURITY. NON-CONFIDENTIAL.
005100*===============================================================*
005200 ENVIRONMENT DIVISION.
005300*---------------------------------------------------------------*
005400 CONFIGURATION SECTION.
005500*---------------------------------------------------------------*
005600 SOURCE-COMPUTER. IBM-3081.
005700*---------------------------------------------------------------*
005800 OBJECT-COMPUTER. IBM-3081.
005900*---------------------------------------------------------------*
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS NUMERIC-DIGITS IS '0123456789'
006300     UPSI-0 ON STATUS IS RERUN-REQUESTED
006400            OFF STATUS IS NORMAL-RUN.
006500*---------------------------------------------------------------*
006600 INPUT-OUTPUT SECTION.
006700*---------------------------------------------------------------*
006800 FILE-CONTROL.
006900     SELECT OPTIONAL BASELINE-SNAPSHOT ASSIGN TO BASEDD
007000       ORGANIZATION IS SEQUENTIAL
007100       FILE STATUS  IS BASELINE-FILE-STATUS.
007200*
007300     SELECT CURRENT-SNAPSHOT ASSIGN TO CURRDD
007400       ORGANIZATION IS SEQUENTIAL
007500       FILE STATUS  IS CURRENT-FILE-STATUS.
007600*
007700     SELECT DROPPED-STUDENTS ASSIGN TO DROPDD
007800       ORGANIZATION IS SEQUENTIAL
007900       FILE STATUS  IS DROPPED-FILE-STATUS.
008000*
008100     SELECT ADDED-STUDENTS ASSIGN TO ADDDD
008200       ORGANIZATION IS SEQUENTIAL
008300       FILE STATUS  IS ADDED-FILE-STATUS.
008400*
008500     SELECT OPTIONAL METRICS-HIST-OLD ASSIGN TO METOLD
008600       ORGANIZATION IS SEQUENTIAL
008700       FILE STATUS  IS METOLD-FILE-STATUS.
008800*
008900     SELECT METRICS-HIST-NEW ASSIGN TO METNEW
009000       ORGANIZATION IS SEQUENTIAL
009100       FILE STATUS  IS METNEW-FILE-STATUS.
009200*
009300     SELECT DAILY-REPORT ASSIGN TO RPTDD
009400       ORGANIZATION IS SEQUENTIAL
009500       FILE STATUS  IS RPTDD-FILE-STATUS.
009600*===============================================================*
009700 DATA DIVISION.
009800 FILE SECTION.
009900*---------------------------------------------------------------*
010000 FD  BASELINE-SNAPSHOT
010100         LABEL RECORDS ARE STANDARD
010200         RECORDING MODE IS F.
010300 01  BASELINE-SNAPSHOT-RECORD        PIC X(110).
010400*---------------------------------------------------------------*
010500 FD  CURRENT-SNAPSHOT
010600         LABEL RECORDS ARE STANDARD
010700         RECORDING MODE IS F.
010800 01  CURRENT-SNAPSHOT-RECORD         PIC X(110).
010900*---------------------------------------------------------------*
011000 FD  DROPPED-STUDENTS
011100         LABEL RECORDS ARE STANDARD
011200         RECORDING MODE IS F.
011300 01  DROPPED-STUDENTS-RECORD         PIC X(110).
011400*---------------------------------------------------------------*
011500 FD  ADDED-STUDENTS
011600         LABEL RECORDS ARE STANDARD
011700         RECORDING MODE IS F.
011800 01  ADDED-STUDENTS-RECORD           PIC X(110).
011900*---------------------------------------------------------------*
012000 FD  METRICS-HIST-OLD
012100         LABEL RECORDS ARE STANDARD
012200         RECORDING MODE IS F.
012300 01  METRICS-HIST-OLD-RECORD         PIC X(54).
012400*---------------------------------------------------------------*
012500 FD  METRICS-HIST-NEW
012600         LABEL RECORDS ARE STANDARD
012700         RECORDING MODE IS F.
012800 01  METRICS-HIST-NEW-RECORD         PIC X(54).
012900*---------------------------------------------------------------*
013000 FD  DAILY-REPORT
013100         LABEL RECORDS ARE STANDARD
013200         RECORDING MODE IS F.
013300 01  DAILY-REPORT-RECORD             PIC X(132).
013400*===============================================================*
013500 WORKING-STORAGE SECTION.
013600*---------------------------------------------------------------*
013700     COPY ENROLC.
013800     COPY ENROLT.
013900     COPY METHST.
014000     COPY ENRFMT.
014100     COPY PRTCTL.
014200*---------------------------------------------------------------*
014300*  FILE STATUS AND END-OF-FILE SWITCHES.
014400*---------------------------------------------------------------*
014500 01  WS-FILE-STATUS-FIELDS.
014600     05  BASELINE-FILE-STATUS        PIC X(02).
014700         88  BASELINE-FILE-OK             VALUE '00'.
014800         88  BASELINE-FILE-MISSING        VALUE '35'.
014900     05  CURRENT-FILE-STATUS         PIC X(02).
015000         88  CURRENT-FILE-OK               VALUE '00'.
015100     05  DROPPED-FILE-STATUS         PIC X(02).
015200     05  ADDED-FILE-STATUS           PIC X(02).
015300     05  METOLD-FILE-STATUS          PIC X(02).
015400         88  METOLD-FILE-OK                VALUE '00'.
015500         88  METOLD-FILE-MISSING           VALUE '35'.
015600     05  METNEW-FILE-STATUS          PIC X(02).
015700     05  RPTDD-FILE-STATUS           PIC X(02).
015800     05  FILLER                      PIC X(01).
015900*---------------------------------------------------------------*
016000 01  WS-EOF-SWITCHES.
016100     05  BASELINE-EOF-SW             PIC X(01) VALUE 'N'.
016200         88  BASELINE-EOF                 VALUE 'Y'.
016300     05  CURRENT-EOF-SW              PIC X(01) VALUE 'N'.
016400         88  CURRENT-EOF                  VALUE 'Y'.
016500     05  METOLD-EOF-SW               PIC X(01) VALUE 'N'.
016600         88  METOLD-EOF                   VALUE 'Y'.
016700     05  FILLER                      PIC X(01).
016800*---------------------------------------------------------------*
016900 01  WS-MISC-FIELDS.
017000     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
017100         88  WS-FOUND                     VALUE 'Y'.
017200     05  WS-COMPACT-IDX              PIC S9(4) COMP VALUE ZERO.
017300     05  WS-Y2K-WORK.
017400         10  WS-Y2K-2-DIGIT-YY       PIC 9(02).
017500         10  WS-Y2K-CENTURY          PIC 9(02).
017600     05  FILLER                      PIC X(01).
017700*---------------------------------------------------------------*
017800*  TODAYS DATE, WINDOWED TO A FULL 4 DIGIT YEAR (SEE 11/98
017900*  MAINTENANCE ENTRY ABOVE) AND HELD AS TEXT FOR THE DATE-ORDER
018000*  COMPARE AGAINST MET-DATE/HIST-DATE (WHICH ARE STORED
018100*  YYYY-MM-DD).
018200*---------------------------------------------------------------*
018300 01  WS-TODAYS-DATE-TEXT.
018400     05  WS-TDT-YEAR                 PIC 9(04).
018500     05  FILLER                      PIC X(01) VALUE '-'.
018600     05  WS-TDT-MONTH                PIC 9(02).
018700     05  FILLER                      PIC X(01) VALUE '-'.
018800     05  WS-TDT-DAY                  PIC 9(02).
018900*---------------------------------------------------------------*
019000*  SWAP AREA FOR THE INSERTION SORT THAT KEEPS THE HISTORY
019100*  TABLE IN ASCENDING DATE ORDER AFTER TODAYS ROW IS ADDED.
019200*---------------------------------------------------------------*
019300 01  WS-HIST-SWAP-ENTRY.
019400     05  SW-DATE                     PIC X(10).
019500     05  SW-TOTAL-ENROLLMENT         PIC 9(07).
019600     05  SW-NEW-STUDENTS             PIC 9(05).
019700     05  SW-DROPPED-STUDENTS         PIC 9(05).
019800     05  SW-NET-CHANGE               PIC S9(05)
019900             SIGN IS LEADING SEPARATE CHARACTER.
020000     05  SW-RETENTION-RATE           PIC 9(03).99.
020100     05  SW-SEMESTER-TERM            PIC X(15).
020200     05  FILLER                      PIC X(01).
020300*---------------------------------------------------------------*
020400*  SUMMARY-STATS ACCUMULATORS - BUILT DURING THE SAME PASS
020500*  THAT LOADS THE CURRENT-SNAPSHOT ID TABLE (SEE 2200 SERIES).
020600*---------------------------------------------------------------*
020700 01  WS-SUMMARY-STATS.
020800     05  SS-TOTAL-RECORDS            PIC S9(7) COMP VALUE ZERO.
020900     05  SS-MISSING-NAME             PIC S9(7) COMP VALUE ZERO.
021000     05  SS-MISSING-ID               PIC S9(7) COMP VALUE ZERO.
021100     05  FILLER                      PIC X(01).
021200*---------------------------------------------------------------*
021300*  REPORT HEADING AND DETAIL LINES - BUILT ONE PIECE AT A TIME
021400*  THE WAY THE OLD COVID REPORTING PROGRAMS DO, THEN MOVED TO
021500*  DAILY-REPORT-RECORD FOR THE WRITE.
021600*---------------------------------------------------------------*
021700 01  RPT-HEADING-LINE-1.
021800     05  FILLER                      PIC X(01) VALUE SPACE.
021900     05  RHL1-INSTITUTION            PIC X(30).
022000     05  FILLER                      PIC X(05) VALUE SPACE.
022100     05  FILLER                      PIC X(17) VALUE
022200             'ENROLLMENT REPORT'.
022300     05  FILLER                      PIC X(10) VALUE SPACE.
022400     05  FILLER                      PIC X(10) VALUE 'RUN DATE: '.
022500     05  RHL1-RUN-DATE               PIC X(10).
022600     05  FILLER                      PIC X(49) VALUE SPACE.
022700*---------------------------------------------------------------*
022800 01  RPT-HEADING-LINE-2.
022900     05  FILLER                      PIC X(01) VALUE SPACE.
023000     05  FILLER                      PIC X(15) VALUE
023100             'SEMESTER TERM: '.
023200     05  RHL2-SEMESTER-TERM          PIC X(15).
023300     05  FILLER                      PIC X(101) VALUE SPACE.
023400*---------------------------------------------------------------*
023500 01  RPT-BLANK-LINE                  PIC X(132) VALUE SPACES.
023600*---------------------------------------------------------------*
023700 01  RPT-BLOCK-TITLE-LINE.
023800     05  FILLER                      PIC X(01) VALUE SPACE.
023900     05  RBT-TITLE                   PIC X(40).
024000     05  FILLER                      PIC X(91) VALUE SPACE.
024100*---------------------------------------------------------------*
024200 01  RPT-LABEL-VALUE-LINE.
024300     05  FILLER                      PIC X(03) VALUE SPACE.
024400     05  RLV-LABEL                   PIC X(30).
024500     05  RLV-VALUE                   PIC X(15).
024600     05  FILLER                      PIC X(84) VALUE SPACE.
024700*---------------------------------------------------------------*
024800 01  RPT-DIVISION-LINE.
024900     05  FILLER                      PIC X(03) VALUE SPACE.
025000     05  RDL-DIVISION                PIC X(20).
025100     05  FILLER                      PIC X(05) VALUE SPACE.
025200     05  RDL-COUNT                   PIC X(10).
025300     05  FILLER                      PIC X(94) VALUE SPACE.
025400*---------------------------------------------------------------*
025500*  ALTERNATE VIEW OF THE LABEL/VALUE LINE - THIS SHOP PRINTS
025600*  A HANDFUL OF TWO-COLUMN "LABEL ... VALUE" LINES PER REPORT
025700*  BLOCK, SO THE SAME 01 IS REDEFINED HERE WITH THE VALUE
025800*  BROKEN OUT AS A SIGNED NUMERIC-EDITED FIELD FOR THE LINES
025900*  THAT PRINT A SIGNED FIGURE (NET CHANGE, GROWTH, SLOPE, ...).
026000*---------------------------------------------------------------*
026100 01  RPT-LABEL-SIGNED-LINE REDEFINES RPT-LABEL-VALUE-LINE.
026200     05  FILLER                      PIC X(03).
026300     05  RLS-LABEL                   PIC X(30).
026400     05  RLS-VALUE                   PIC +ZZZZZZZ.99.
026500     05  FILLER                      PIC X(84).
026600*===============================================================*
026700 PROCEDURE DIVISION.
026800*---------------------------------------------------------------*
026900 0000-MAIN-PROCESSING.
027000*---------------------------------------------------------------*
027100     PERFORM 1000-INITIALIZE.
027200     PERFORM 2000-SNAPSHOT-COMPARE.
027300     PERFORM 2500-CHANGE-EXTRACT.
027400     PERFORM 3000-METRICS-HISTORY-UPDATE.
027500     PERFORM 4000-CALL-TREND-ANOMALY.
027600     PERFORM 5000-REPORT-BUILDER.
027700     PERFORM 6000-CLOSE-FILES.
027800     GOBACK.
027900*---------------------------------------------------------------*
028000 1000-INITIALIZE.
028100*---------------------------------------------------------------*
028200     OPEN INPUT  BASELINE-SNAPSHOT.
028300     IF BASELINE-FILE-MISSING
028400         SET AR-FIRST-RUN            TO TRUE
028500     ELSE
028600         SET AR-NOT-FIRST-RUN        TO TRUE
028700     END-IF.
028800     OPEN INPUT  CURRENT-SNAPSHOT.
028900     OPEN OUTPUT DROPPED-STUDENTS.
029000     OPEN OUTPUT ADDED-STUDENTS.
029100     OPEN INPUT  METRICS-HIST-OLD.
029200     OPEN OUTPUT METRICS-HIST-NEW.
029300     OPEN OUTPUT DAILY-REPORT.
029400     PERFORM 1100-DERIVE-RUN-DATE.
029500*---------------------------------------------------------------*
029600 1100-DERIVE-RUN-DATE.
029700*---------------------------------------------------------------*
029800*    ACCEPT ... FROM DATE RETURNS A 2 DIGIT YEAR - WINDOW IT TO
029900*    A FULL CENTURY THE SAME WAY THE 11/98 Y2K FIX DID.  A
030000*    2 DIGIT YEAR OF 50 OR HIGHER IS TAKEN AS 19XX, BELOW 50 AS
030100*    20XX - THIS SHOP HAS NO STUDENT RECORDS PRE-1950.
030200*---------------------------------------------------------------*
030300     ACCEPT WS-CURRENT-DATE          FROM DATE.
030400     MOVE WS-CURR-YY TO WS-Y2K-2-DIGIT-YY.
030500     IF WS-Y2K-2-DIGIT-YY >= 50
030600         MOVE 19                     TO WS-Y2K-CENTURY
030700     ELSE
030800         MOVE 20                     TO WS-Y2K-CENTURY
030900     END-IF.
031000     COMPUTE WS-TDT-YEAR = WS-Y2K-CENTURY * 100 + WS-CURR-YY.
031100     MOVE WS-CURR-MM                 TO WS-TDT-MONTH.
031200     MOVE WS-CURR-DD                 TO WS-TDT-DAY.
031300*---------------------------------------------------------------*
031400 2000-SNAPSHOT-COMPARE.
031500*---------------------------------------------------------------*
031600     PERFORM 2100-LOAD-BASELINE-TABLE.
031700     PERFORM 2200-LOAD-CURRENT-TABLE.
031800     IF AR-NOT-FIRST-RUN
031900         PERFORM 2300-CLASSIFY-BASELINE-IDS
032000         PERFORM 2330-COUNT-NEW-STUDENTS
032100     END-IF.
032200     PERFORM 2400-COMPUTE-RATES.
032300*---------------------------------------------------------------*
032400 2100-LOAD-BASELINE-TABLE.
032500*---------------------------------------------------------------*
032600     PERFORM 8100-READ-BASELINE THRU 8100-EXIT.
032700     PERFORM 2110-BUILD-BASELINE-ENTRY
032800         UNTIL BASELINE-EOF.
032900*---------------------------------------------------------------*
033000 2110-BUILD-BASELINE-ENTRY.
033100*---------------------------------------------------------------*
033200     MOVE BASELINE-SNAPSHOT-RECORD   TO ENR-SNAPSHOT-RECORD.
033300     PERFORM 2115-SEARCH-BASELINE-ID.
033400     IF NOT WS-FOUND
033500         ADD 1                       TO BT-TABLE-SIZE
033600         SET BT-IDX                  TO BT-TABLE-SIZE
033700         MOVE ENR-STUDENT-ID         TO BT-STUDENT-ID(BT-IDX)
033800         MOVE 'N'                    TO BT-RETAINED-SW(BT-IDX)
033900     END-IF.
034000     PERFORM 8100-READ-BASELINE THRU 8100-EXIT.
034100*---------------------------------------------------------------*
034200 2115-SEARCH-BASELINE-ID.
034300*---------------------------------------------------------------*
034400     MOVE 'N'                        TO WS-FOUND-SW.
034500     IF BT-TABLE-SIZE > 0
034600         SET BT-IDX TO 1
034700         SEARCH BASELINE-TABLE
034800             AT END
034900                 NEXT SENTENCE
035000             WHEN BT-STUDENT-ID(BT-IDX) = ENR-STUDENT-ID
035100                 MOVE 'Y'             TO WS-FOUND-SW
035200         END-SEARCH
035300     END-IF.
035400*---------------------------------------------------------------*
035500 2200-LOAD-CURRENT-TABLE.
035600*---------------------------------------------------------------*
035700     PERFORM 8200-READ-CURRENT THRU 8200-EXIT.
035800     PERFORM 2210-BUILD-CURRENT-ENTRY
035900         UNTIL CURRENT-EOF.
036000*---------------------------------------------------------------*
036100 2210-BUILD-CURRENT-ENTRY.
036200*---------------------------------------------------------------*
036300     MOVE CURRENT-SNAPSHOT-RECORD    TO ENR-SNAPSHOT-RECORD.
036400     ADD 1                           TO SS-TOTAL-RECORDS.
036500     IF ENR-STUDENT-NAME = SPACES
036600         ADD 1                       TO SS-MISSING-NAME
036700     END-IF.
036800     IF ENR-STUDENT-ID = SPACES
036900         ADD 1                       TO SS-MISSING-ID
037000     END-IF.
037100     PERFORM 2220-ACCUMULATE-DIVISION.
037200     PERFORM 2230-ADD-CURRENT-ID-IF-NEW.
037300     PERFORM 8200-READ-CURRENT THRU 8200-EXIT.
037400*---------------------------------------------------------------*
037500 2220-ACCUMULATE-DIVISION.
037600*---------------------------------------------------------------*
037700     MOVE 'N'                        TO WS-FOUND-SW.
037800     IF DV-TABLE-SIZE > 0
037900         SET DV-IDX TO 1
038000         SEARCH DIVISION-TABLE
038100             AT END
038200                 NEXT SENTENCE
038300             WHEN DV-DIVISION-NAME(DV-IDX) = ENR-DIVISION
038400                 MOVE 'Y'             TO WS-FOUND-SW
038500                 ADD 1                TO DV-STUDENT-COUNT(DV-IDX)
038600         END-SEARCH
038700     END-IF.
038800     IF NOT WS-FOUND
038900         ADD 1                       TO DV-TABLE-SIZE
039000         SET DV-IDX                  TO DV-TABLE-SIZE
039100         MOVE ENR-DIVISION           TO DV-DIVISION-NAME(DV-IDX)
039200         MOVE 1                      TO DV-STUDENT-COUNT(DV-IDX)
039300     END-IF.
039400*---------------------------------------------------------------*
039500 2230-ADD-CURRENT-ID-IF-NEW.
039600*---------------------------------------------------------------*
039700     MOVE 'N'                        TO WS-FOUND-SW.
039800     IF CT-TABLE-SIZE > 0
039900         SET CT-IDX TO 1
040000         SEARCH CURRENT-TABLE
040100             AT END
040200                 NEXT SENTENCE
040300             WHEN CT-STUDENT-ID(CT-IDX) = ENR-STUDENT-ID
040400                 MOVE 'Y'             TO WS-FOUND-SW
040500         END-SEARCH
040600     END-IF.
040700     IF NOT WS-FOUND
040800         ADD 1                       TO CT-TABLE-SIZE
040900         SET CT-IDX                  TO CT-TABLE-SIZE
041000         MOVE ENR-STUDENT-ID         TO CT-STUDENT-ID(CT-IDX)
041100         MOVE 'N'                    TO CT-RETAINED-SW(CT-IDX)
041200     END-IF.
041300*---------------------------------------------------------------*
041400 2300-CLASSIFY-BASELINE-IDS.
041500*---------------------------------------------------------------*
041600     PERFORM 2320-CLASSIFY-ONE-BASELINE-ID
041700         VARYING BT-IDX FROM 1 BY 1
041800         UNTIL BT-IDX > BT-TABLE-SIZE.
041900*---------------------------------------------------------------*
042000 2320-CLASSIFY-ONE-BASELINE-ID.
042100*---------------------------------------------------------------*
042200     MOVE 'N'                        TO WS-FOUND-SW.
042300     IF CT-TABLE-SIZE > 0
042400         SET CT-IDX TO 1
042500         SEARCH CURRENT-TABLE
042600             AT END
042700                 NEXT SENTENCE
042800             WHEN CT-STUDENT-ID(CT-IDX) = BT-STUDENT-ID(BT-IDX)
042900                 MOVE 'Y'             TO WS-FOUND-SW
043000                 MOVE 'Y'             TO CT-RETAINED-SW(CT-IDX)
043100         END-SEARCH
043200     END-IF.
043300     IF WS-FOUND
043400         MOVE 'Y'                    TO BT-RETAINED-SW(BT-IDX)
043500         ADD 1                       TO AR-RETAINED-STUDENTS
043600     ELSE
043700         MOVE 'N'                    TO BT-RETAINED-SW(BT-IDX)
043800         ADD 1                       TO AR-DROPPED-STUDENTS
043900     END-IF.
044000*---------------------------------------------------------------*
044100 2330-COUNT-NEW-STUDENTS.
044200*---------------------------------------------------------------*
044300     PERFORM 2331-COUNT-ONE-NEW-STUDENT
044400         VARYING CT-IDX FROM 1 BY 1
044500         UNTIL CT-IDX > CT-TABLE-SIZE.
044600*---------------------------------------------------------------*
044700 2331-COUNT-ONE-NEW-STUDENT.
044800*---------------------------------------------------------------*
044900     IF CT-NEW(CT-IDX)
045000         ADD 1                       TO AR-NEW-STUDENTS
045100     END-IF.
045200*---------------------------------------------------------------*
045300 2400-COMPUTE-RATES.
045400*---------------------------------------------------------------*
045500     MOVE CT-TABLE-SIZE              TO AR-CURRENT-TOTAL.
045600     IF AR-FIRST-RUN
045700         MOVE ZERO                   TO AR-BASELINE-TOTAL
045800                                         AR-NEW-STUDENTS
045900                                         AR-DROPPED-STUDENTS
046000                                         AR-RETAINED-STUDENTS
046100                                         AR-NET-CHANGE
046200                                         AR-GROWTH-RATE
046300         MOVE 100.00                 TO AR-RETENTION-RATE
046400     ELSE
046500         MOVE BT-TABLE-SIZE          TO AR-BASELINE-TOTAL
046600         COMPUTE AR-NET-CHANGE =
046700             AR-NEW-STUDENTS - AR-DROPPED-STUDENTS
046800         IF AR-BASELINE-TOTAL = 0
046900             MOVE ZERO                   TO AR-RETENTION-RATE
047000                                             AR-GROWTH-RATE
047100         ELSE
047200             COMPUTE AR-RETENTION-RATE ROUNDED =
047300                 AR-RETAINED-STUDENTS / AR-BASELINE-TOTAL * 100
047400             COMPUTE AR-GROWTH-RATE ROUNDED =
047500                 AR-NET-CHANGE / AR-BASELINE-TOTAL * 100
047600         END-IF
047700     END-IF.
047800*---------------------------------------------------------------*
047900 2500-CHANGE-EXTRACT.
048000*---------------------------------------------------------------*
048100     PERFORM 2510-REREAD-BASELINE-FOR-DROPS.
048200     PERFORM 2520-REREAD-CURRENT-FOR-ADDS.
048300*---------------------------------------------------------------*
048400 2510-REREAD-BASELINE-FOR-DROPS.
048500*---------------------------------------------------------------*
048600*    2ND PASS OF THE BASELINE FILE - WRITES THE FULL RECORD OF
048700*    EVERY STUDENT CLASSIFIED DROPPED IN 2300 ABOVE.  RE-OPENING
048800*    THE SNAPSHOT INSTEAD OF KEEPING A SECOND IN-MEMORY COPY OF
048900*    IT WAS D. MERCERS 04/04 CHANGE - SEE MAINTENANCE LOG.
049000*---------------------------------------------------------------*
049100     IF AR-NOT-FIRST-RUN
049200         CLOSE BASELINE-SNAPSHOT
049300         OPEN INPUT BASELINE-SNAPSHOT
049400         MOVE 'N'                    TO BASELINE-EOF-SW
049500         PERFORM 8100-READ-BASELINE THRU 8100-EXIT
049600         PERFORM 2511-WRITE-IF-DROPPED
049700             UNTIL BASELINE-EOF
049800     END-IF.
049900*---------------------------------------------------------------*
050000 2511-WRITE-IF-DROPPED.
050100*---------------------------------------------------------------*
050200     MOVE BASELINE-SNAPSHOT-RECORD   TO ENR-SNAPSHOT-RECORD.
050300     PERFORM 2115-SEARCH-BASELINE-ID.
050400     IF WS-FOUND AND BT-DROPPED(BT-IDX)
050500         MOVE ENR-SNAPSHOT-RECORD    TO DROPPED-STUDENTS-RECORD
050600         WRITE DROPPED-STUDENTS-RECORD
050700     END-IF.
050800     PERFORM 8100-READ-BASELINE THRU 8100-EXIT.
050900*---------------------------------------------------------------*
051000 2520-REREAD-CURRENT-FOR-ADDS.
051100*---------------------------------------------------------------*
051120*    ON A FIRST RUN THERE IS NO BASELINE, SO EVERY CURRENT-TABLE
051140*    ENTRY IS STILL SITTING ON ITS CT-NEW DEFAULT (NOTHING WAS
051160*    CLASSIFIED IN 2300/2330 - SEE THE SAME AR-NOT-FIRST-RUN
051180*    GATE THERE).  SKIP THE ADDED-STUDENTS PASS ENTIRELY SO A
051190*    FIRST RUN DOES NOT WRITE THE WHOLE CURRENT SNAPSHOT AS
051195*    "ADDED" - THE REPORT ALREADY SHOWS NEW STUDENTS AS ZERO
051198*    FOR THIS CASE. D. MERCER 06/03/11 - REG-11-027.
051200     IF AR-NOT-FIRST-RUN
051210         CLOSE CURRENT-SNAPSHOT
051220         OPEN INPUT CURRENT-SNAPSHOT
051230         MOVE 'N'                    TO CURRENT-EOF-SW
051240         PERFORM 8200-READ-CURRENT THRU 8200-EXIT
051250         PERFORM 2521-WRITE-IF-ADDED
051260             UNTIL CURRENT-EOF
051270     END-IF.
051800*---------------------------------------------------------------*
051900 2521-WRITE-IF-ADDED.
052000*---------------------------------------------------------------*
052100     MOVE CURRENT-SNAPSHOT-RECORD    TO ENR-SNAPSHOT-RECORD.
052200     MOVE 'N'                        TO WS-FOUND-SW.
052300     IF CT-TABLE-SIZE > 0
052400         SET CT-IDX TO 1
052500         SEARCH CURRENT-TABLE
052600             AT END
052700                 NEXT SENTENCE
052800             WHEN CT-STUDENT-ID(CT-IDX) = ENR-STUDENT-ID
052900                 MOVE 'Y'             TO WS-FOUND-SW
053000         END-SEARCH
053100     END-IF.
053200     IF WS-FOUND AND CT-NEW(CT-IDX)
053300         MOVE ENR-SNAPSHOT-RECORD    TO ADDED-STUDENTS-RECORD
053400         WRITE ADDED-STUDENTS-RECORD
053500     END-IF.
053600     PERFORM 8200-READ-CURRENT THRU 8200-EXIT.
053700*---------------------------------------------------------------*
053800 3000-METRICS-HISTORY-UPDATE.
053900*---------------------------------------------------------------*
054000     PERFORM 3100-LOAD-HISTORY-TABLE.
054100     PERFORM 3200-DROP-TODAYS-ENTRY.
054200     PERFORM 3300-INSERT-TODAYS-ENTRY.
054300     PERFORM 3400-WRITE-HISTORY-FILE.
054400*---------------------------------------------------------------*
054500 3100-LOAD-HISTORY-TABLE.
054600*---------------------------------------------------------------*
054700     PERFORM 8300-READ-METOLD THRU 8300-EXIT.
054800     PERFORM 3110-BUILD-HISTORY-ENTRY
054900         UNTIL METOLD-EOF.
055000*---------------------------------------------------------------*
055100 3110-BUILD-HISTORY-ENTRY.
055200*---------------------------------------------------------------*
055300     MOVE METRICS-HIST-OLD-RECORD    TO MET-HISTORY-RECORD.
055400     ADD 1                           TO HIST-TABLE-SIZE.
055500     SET HIST-IDX                    TO HIST-TABLE-SIZE.
055600     MOVE MET-DATE               TO HIST-DATE(HIST-IDX).
055700     MOVE MET-TOTAL-ENROLLMENT   TO HIST-TOTAL-ENROLLMENT(HIST-IDX).
055800     MOVE MET-NEW-STUDENTS       TO HIST-NEW-STUDENTS(HIST-IDX).
055900     MOVE MET-DROPPED-STUDENTS   TO HIST-DROPPED-STUDENTS(HIST-IDX).
056000     MOVE MET-NET-CHANGE         TO HIST-NET-CHANGE(HIST-IDX).
056100     MOVE MET-RETENTION-RATE     TO HIST-RETENTION-RATE(HIST-IDX).
056200     MOVE MET-SEMESTER-TERM      TO HIST-SEMESTER-TERM(HIST-IDX).
056300     PERFORM 8300-READ-METOLD THRU 8300-EXIT.
056400*---------------------------------------------------------------*
056500 3200-DROP-TODAYS-ENTRY.
056600*---------------------------------------------------------------*
056700*    IDEMPOTENT REPLACE (SEE 10/09 MAINTENANCE ENTRY) - ANY
056800*    ROW ALREADY ON FILE FOR TODAYS DATE IS SQUEEZED OUT OF
056900*    THE TABLE BEFORE TODAYS ROW IS RE-INSERTED BELOW.
057000*---------------------------------------------------------------*
057100     MOVE ZERO                       TO WS-COMPACT-IDX.
057200     PERFORM 3210-COMPACT-ONE-ENTRY
057300         VARYING HIST-IDX FROM 1 BY 1
057400         UNTIL HIST-IDX > HIST-TABLE-SIZE.
057500     MOVE WS-COMPACT-IDX             TO HIST-TABLE-SIZE.
057600*---------------------------------------------------------------*
057700 3210-COMPACT-ONE-ENTRY.
057800*---------------------------------------------------------------*
057900     IF HIST-DATE(HIST-IDX) NOT = WS-TODAYS-DATE-TEXT
058000         ADD 1                       TO WS-COMPACT-IDX
058100         IF WS-COMPACT-IDX NOT = HIST-IDX
058200             MOVE HIST-TABLE(HIST-IDX) TO HIST-TABLE(WS-COMPACT-IDX)
058300         END-IF
058400     END-IF.
058500*---------------------------------------------------------------*
058600 3300-INSERT-TODAYS-ENTRY.
058700*---------------------------------------------------------------*
058800     ADD 1                           TO HIST-TABLE-SIZE.
058900     SET HIST-IDX                    TO HIST-TABLE-SIZE.
059000     MOVE WS-TODAYS-DATE-TEXT        TO HIST-DATE(HIST-IDX).
059100     MOVE AR-CURRENT-TOTAL       TO HIST-TOTAL-ENROLLMENT(HIST-IDX).
059200     MOVE AR-NEW-STUDENTS        TO HIST-NEW-STUDENTS(HIST-IDX).
059300     MOVE AR-DROPPED-STUDENTS    TO HIST-DROPPED-STUDENTS(HIST-IDX).
059400     MOVE AR-NET-CHANGE          TO HIST-NET-CHANGE(HIST-IDX).
059500     MOVE AR-RETENTION-RATE      TO HIST-RETENTION-RATE(HIST-IDX).
059600     MOVE WS-SEMESTER-TERM       TO HIST-SEMESTER-TERM(HIST-IDX).
059700     IF HIST-TABLE-SIZE > 1
059800         PERFORM 3310-BUBBLE-INTO-DATE-ORDER
059900     END-IF.
060000*---------------------------------------------------------------*
060100 3310-BUBBLE-INTO-DATE-ORDER.
060200*---------------------------------------------------------------*
060300     PERFORM 3311-SWAP-IF-OUT-OF-ORDER
060400         UNTIL HIST-IDX = 1
060500         OR HIST-DATE(HIST-IDX) NOT < HIST-DATE(HIST-IDX - 1).
060600*---------------------------------------------------------------*
060700 3311-SWAP-IF-OUT-OF-ORDER.
060800*---------------------------------------------------------------*
060900     MOVE HIST-TABLE(HIST-IDX)       TO WS-HIST-SWAP-ENTRY.
061000     MOVE HIST-TABLE(HIST-IDX - 1)   TO HIST-TABLE(HIST-IDX).
061100     MOVE WS-HIST-SWAP-ENTRY         TO HIST-TABLE(HIST-IDX - 1).
061200     SET HIST-IDX                    DOWN BY 1.
061300*---------------------------------------------------------------*
061400 3400-WRITE-HISTORY-FILE.
061500*---------------------------------------------------------------*
061600     PERFORM 3410-WRITE-ONE-HISTORY-ENTRY
061700         VARYING HIST-IDX FROM 1 BY 1
061800         UNTIL HIST-IDX > HIST-TABLE-SIZE.
061900*---------------------------------------------------------------*
062000 3410-WRITE-ONE-HISTORY-ENTRY.
062100*---------------------------------------------------------------*
062200     MOVE HIST-TABLE(HIST-IDX)       TO MET-HISTORY-RECORD.
062300     MOVE MET-HISTORY-RECORD         TO METRICS-HIST-NEW-RECORD.
062400     WRITE METRICS-HIST-NEW-RECORD.
062500*---------------------------------------------------------------*
062600 4000-CALL-TREND-ANOMALY.
062700*---------------------------------------------------------------*
062800     CALL 'ENRSTAT' USING WS-HIST-TABLE-CTL,
062900                           WS-ANOMALY-SENSITIVITY,
063000                           WS-TREND-RESULT,
063100                           WS-ANOMALY-RESULT
063200     END-CALL.
063300*---------------------------------------------------------------*
063400 5000-REPORT-BUILDER.
063500*---------------------------------------------------------------*
063600     PERFORM 5100-PRINT-HEADING.
063700     PERFORM 5200-PRINT-DAILY-SUMMARY.
063800     PERFORM 5300-PRINT-TREND-BLOCK.
063900     PERFORM 5400-PRINT-ANOMALY-BLOCK.
064000     PERFORM 5500-PRINT-DATA-QUALITY.
064100     PERFORM 5600-PRINT-DIVISION-BREAKDOWN.
064200*---------------------------------------------------------------*
064300 5100-PRINT-HEADING.
064400*---------------------------------------------------------------*
064500     MOVE WS-INSTITUTION-NAME        TO RHL1-INSTITUTION.
064600     MOVE WS-TODAYS-DATE-TEXT        TO RHL1-RUN-DATE.
064700     WRITE DAILY-REPORT-RECORD       FROM RPT-HEADING-LINE-1
064800         AFTER ADVANCING PAGE.
064900     MOVE WS-SEMESTER-TERM           TO RHL2-SEMESTER-TERM.
065000     WRITE DAILY-REPORT-RECORD       FROM RPT-HEADING-LINE-2
065100         AFTER ADVANCING 1.
065200     WRITE DAILY-REPORT-RECORD       FROM RPT-BLANK-LINE
065300         AFTER ADVANCING 1.
065400*---------------------------------------------------------------*
065500 5200-PRINT-DAILY-SUMMARY.
065600*---------------------------------------------------------------*
065700     MOVE 'DAILY SUMMARY'            TO RBT-TITLE.
065800     WRITE DAILY-REPORT-RECORD       FROM RPT-BLOCK-TITLE-LINE
065900         AFTER ADVANCING 1.
066000     MOVE AR-CURRENT-TOTAL           TO ED-TOTAL-ENROLLMENT.
066100     MOVE 'TOTAL ENROLLMENT'         TO RLV-LABEL.
066200     MOVE ED-TOTAL-ENROLLMENT        TO RLV-VALUE.
066300     WRITE DAILY-REPORT-RECORD       FROM RPT-LABEL-VALUE-LINE
066400         AFTER ADVANCING 1.
066500     MOVE AR-NEW-STUDENTS            TO ED-NEW-STUDENTS.
066600     MOVE 'NEW STUDENTS'             TO RLV-LABEL.
066700     MOVE ED-NEW-STUDENTS            TO RLV-VALUE.
066800     WRITE DAILY-REPORT-RECORD       FROM RPT-LABEL-VALUE-LINE
066900         AFTER ADVANCING 1.
067000     MOVE AR-DROPPED-STUDENTS        TO ED-DROPPED-STUDENTS.
067100     MOVE 'DROPPED STUDENTS'         TO RLV-LABEL.
067200     MOVE ED-DROPPED-STUDENTS        TO RLV-VALUE.
067300     WRITE DAILY-REPORT-RECORD       FROM RPT-LABEL-VALUE-LINE
067400         AFTER ADVANCING 1.
067500     MOVE 'NET CHANGE'               TO RLS-LABEL.
067600     MOVE AR-NET-CHANGE              TO RLS-VALUE.
067700     WRITE DAILY-REPORT-RECORD       FROM RPT-LABEL-SIGNED-LINE
067800         AFTER ADVANCING 1.
067900     MOVE AR-RETENTION-RATE          TO ED-RETENTION-RATE.
068000     MOVE 'RETENTION RATE (%)'       TO RLV-LABEL.
068100     MOVE ED-RETENTION-RATE          TO RLV-VALUE.
068200     WRITE DAILY-REPORT-RECORD       FROM RPT-LABEL-VALUE-LINE
068300         AFTER ADVANCING 1.
068400     WRITE DAILY-REPORT-RECORD       FROM RPT-BLANK-LINE
068500         AFTER ADVANCING 1.
068600*---------------------------------------------------------------*
068700 5300-PRINT-TREND-BLOCK.
068800*---------------------------------------------------------------*
068900     MOVE 'TREND ANALYSIS'           TO RBT-TITLE.
069000     WRITE DAILY-REPORT-RECORD       FROM RPT-BLOCK-TITLE-LINE
069100         AFTER ADVANCING 1.
069200     IF TR-DATA-INSUFFICIENT
069300         MOVE 'INSUFFICIENT DATA'    TO RBT-TITLE
069400         WRITE DAILY-REPORT-RECORD   FROM RPT-BLOCK-TITLE-LINE
069500             AFTER ADVANCING 1
069600     ELSE
069700         MOVE 'DIRECTION'            TO RLV-LABEL
069800         MOVE TR-DIRECTION           TO RLV-VALUE
069900         WRITE DAILY-REPORT-RECORD   FROM RPT-LABEL-VALUE-LINE
070000             AFTER ADVANCING 1
070100         MOVE 'SLOPE'                TO RLS-LABEL
070200         COMPUTE RLS-VALUE ROUNDED = TR-SLOPE
070300         WRITE DAILY-REPORT-RECORD   FROM RPT-LABEL-SIGNED-LINE
070400             AFTER ADVANCING 1
070500         MOVE 'AVERAGE DAILY CHANGE' TO RLV-LABEL
070550         COMPUTE ED-AVG-DAILY-CHANGE ROUNDED =
070560             TR-AVERAGE-DAILY-CHANGE
070570         MOVE ED-AVG-DAILY-CHANGE    TO RLV-VALUE
070700         WRITE DAILY-REPORT-RECORD   FROM RPT-LABEL-VALUE-LINE
070800             AFTER ADVANCING 1
070900         MOVE 'VOLATILITY'           TO RLV-LABEL
071000         COMPUTE ED-VOLATILITY ROUNDED = TR-VOLATILITY
071100         MOVE ED-VOLATILITY          TO RLV-VALUE
071200         WRITE DAILY-REPORT-RECORD   FROM RPT-LABEL-VALUE-LINE
071300             AFTER ADVANCING 1
071400         MOVE 'TOTAL CHANGE'         TO RLS-LABEL
071500         MOVE TR-TOTAL-CHANGE        TO RLS-VALUE
071600         WRITE DAILY-REPORT-RECORD   FROM RPT-LABEL-SIGNED-LINE
071700             AFTER ADVANCING 1
071800         MOVE 'DAYS ANALYZED'        TO RLV-LABEL
071900         MOVE TR-DAYS-ANALYZED       TO ED-DAYS-ANALYZED
072000         MOVE ED-DAYS-ANALYZED       TO RLV-VALUE
072100         WRITE DAILY-REPORT-RECORD   FROM RPT-LABEL-VALUE-LINE
072200             AFTER ADVANCING 1
072300         MOVE 'STARTING ENROLLMENT'  TO RLV-LABEL
072400         MOVE TR-STARTING-ENROLLMENT TO ED-TOTAL-ENROLLMENT
072500         MOVE ED-TOTAL-ENROLLMENT    TO RLV-VALUE
072600         WRITE DAILY-REPORT-RECORD   FROM RPT-LABEL-VALUE-LINE
072700             AFTER ADVANCING 1
072800         MOVE 'CURRENT ENROLLMENT'   TO RLV-LABEL
072900         MOVE TR-CURRENT-ENROLLMENT  TO ED-TOTAL-ENROLLMENT
073000         MOVE ED-TOTAL-ENROLLMENT    TO RLV-VALUE
073100         WRITE DAILY-REPORT-RECORD   FROM RPT-LABEL-VALUE-LINE
073200             AFTER ADVANCING 1
073300     END-IF.
073400     WRITE DAILY-REPORT-RECORD       FROM RPT-BLANK-LINE
073500         AFTER ADVANCING 1.
073600*---------------------------------------------------------------*
073700 5400-PRINT-ANOMALY-BLOCK.
073800*---------------------------------------------------------------*
073900     MOVE 'ANOMALY DETECTION'        TO RBT-TITLE.
074000     WRITE DAILY-REPORT-RECORD       FROM RPT-BLOCK-TITLE-LINE
074100         AFTER ADVANCING 1.
074200     IF AN-DATA-INSUFFICIENT
074300         MOVE 'INSUFFICIENT DATA'    TO RBT-TITLE
074400         WRITE DAILY-REPORT-RECORD   FROM RPT-BLOCK-TITLE-LINE
074500             AFTER ADVANCING 1
074600     ELSE
074700         IF AN-IS-NONE
074800             MOVE 'NO ANOMALY DETECTED' TO RBT-TITLE
074900         ELSE
075000             IF AN-IS-SPIKE
075100                 MOVE 'ANOMALY: SPIKE' TO RBT-TITLE
075200             ELSE
075300                 MOVE 'ANOMALY: DROP'  TO RBT-TITLE
075400             END-IF
075500         END-IF
075600         WRITE DAILY-REPORT-RECORD   FROM RPT-BLOCK-TITLE-LINE
075700             AFTER ADVANCING 1
075800         MOVE 'LATEST NET CHANGE'    TO RLS-LABEL
075900         MOVE AN-LATEST-NET-CHANGE   TO RLS-VALUE
076000         WRITE DAILY-REPORT-RECORD   FROM RPT-LABEL-SIGNED-LINE
076100             AFTER ADVANCING 1
076200         MOVE 'EXPECTED RANGE LOW'   TO RLV-LABEL
076250         COMPUTE ED-THRESHOLD ROUNDED = AN-LOWER-THRESHOLD
076270         MOVE ED-THRESHOLD           TO RLV-VALUE
076400         WRITE DAILY-REPORT-RECORD   FROM RPT-LABEL-VALUE-LINE
076500             AFTER ADVANCING 1
076600         MOVE 'EXPECTED RANGE HIGH'  TO RLV-LABEL
076650         COMPUTE ED-THRESHOLD ROUNDED = AN-UPPER-THRESHOLD
076670         MOVE ED-THRESHOLD           TO RLV-VALUE
076800         WRITE DAILY-REPORT-RECORD   FROM RPT-LABEL-VALUE-LINE
076900             AFTER ADVANCING 1
077000         MOVE 'HISTORICAL MEAN'      TO RLV-LABEL
077050         COMPUTE ED-HIST-MEAN ROUNDED = AN-HIST-MEAN
077070         MOVE ED-HIST-MEAN           TO RLV-VALUE
077200         WRITE DAILY-REPORT-RECORD   FROM RPT-LABEL-VALUE-LINE
077300             AFTER ADVANCING 1
077400         MOVE 'HISTORICAL STD DEV'   TO RLV-LABEL
077500         COMPUTE ED-HIST-STD ROUNDED = AN-HIST-STD
077600         MOVE ED-HIST-STD            TO RLV-VALUE
077700         WRITE DAILY-REPORT-RECORD   FROM RPT-LABEL-VALUE-LINE
077800             AFTER ADVANCING 1
077900     END-IF.
078000     WRITE DAILY-REPORT-RECORD       FROM RPT-BLANK-LINE
078100         AFTER ADVANCING 1.
078200*---------------------------------------------------------------*
078300 5500-PRINT-DATA-QUALITY.
078400*---------------------------------------------------------------*
078500     MOVE 'DATA QUALITY'             TO RBT-TITLE.
078600     WRITE DAILY-REPORT-RECORD       FROM RPT-BLOCK-TITLE-LINE
078700         AFTER ADVANCING 1.
078800     MOVE SS-TOTAL-RECORDS           TO ED-TOTAL-ENROLLMENT.
078900     MOVE 'TOTAL RECORDS'            TO RLV-LABEL.
079000     MOVE ED-TOTAL-ENROLLMENT        TO RLV-VALUE.
079100     WRITE DAILY-REPORT-RECORD       FROM RPT-LABEL-VALUE-LINE
079200         AFTER ADVANCING 1.
079300     MOVE CT-TABLE-SIZE              TO ED-TOTAL-ENROLLMENT.
079400     MOVE 'UNIQUE STUDENTS'          TO RLV-LABEL.
079500     MOVE ED-TOTAL-ENROLLMENT        TO RLV-VALUE.
079600     WRITE DAILY-REPORT-RECORD       FROM RPT-LABEL-VALUE-LINE
079700         AFTER ADVANCING 1.
079800     MOVE SS-MISSING-NAME            TO ED-TOTAL-ENROLLMENT.
079900     MOVE 'MISSING NAMES'            TO RLV-LABEL.
080000     MOVE ED-TOTAL-ENROLLMENT        TO RLV-VALUE.
080100     WRITE DAILY-REPORT-RECORD       FROM RPT-LABEL-VALUE-LINE
080200         AFTER ADVANCING 1.
080300     MOVE SS-MISSING-ID              TO ED-TOTAL-ENROLLMENT.
080400     MOVE 'MISSING IDS'              TO RLV-LABEL.
080500     MOVE ED-TOTAL-ENROLLMENT        TO RLV-VALUE.
080600     WRITE DAILY-REPORT-RECORD       FROM RPT-LABEL-VALUE-LINE
080700         AFTER ADVANCING 1.
080800     WRITE DAILY-REPORT-RECORD       FROM RPT-BLANK-LINE
080900         AFTER ADVANCING 1.
081000*---------------------------------------------------------------*
081100 5600-PRINT-DIVISION-BREAKDOWN.
081200*---------------------------------------------------------------*
081300     MOVE 'DIVISION BREAKDOWN'       TO RBT-TITLE.
081400     WRITE DAILY-REPORT-RECORD       FROM RPT-BLOCK-TITLE-LINE
081500         AFTER ADVANCING 1.
081600     PERFORM 5610-PRINT-ONE-DIVISION
081700         VARYING DV-IDX FROM 1 BY 1
081800         UNTIL DV-IDX > DV-TABLE-SIZE.
081850*    GRAND TOTAL MUST RECONCILE WITH THE DIVISION LINES ABOVE, AND
081860*    5610 ACCUMULATES DV-STUDENT-COUNT ONCE PER RECORD READ - NOT
081870*    ONCE PER UNIQUE ID (SEE 2220) - SO THE TOTAL HAS TO COME FROM
081880*    SS-TOTAL-RECORDS, NOT THE DEDUPLICATED CT-TABLE-SIZE.
081890*    D. MERCER 09/14/11 - REG-11-034.
081900     MOVE 'GRAND TOTAL'              TO RDL-DIVISION.
082000     MOVE SS-TOTAL-RECORDS           TO ED-DIVISION-COUNT.
082100     MOVE ED-DIVISION-COUNT          TO RDL-COUNT.
082200     WRITE DAILY-REPORT-RECORD       FROM RPT-DIVISION-LINE
082300         AFTER ADVANCING 1.
082400*---------------------------------------------------------------*
082500 5610-PRINT-ONE-DIVISION.
082600*---------------------------------------------------------------*
082700     MOVE DV-DIVISION-NAME(DV-IDX)   TO RDL-DIVISION.
082800     MOVE DV-STUDENT-COUNT(DV-IDX)   TO ED-DIVISION-COUNT.
082900     MOVE ED-DIVISION-COUNT          TO RDL-COUNT.
083000     WRITE DAILY-REPORT-RECORD       FROM RPT-DIVISION-LINE
083100         AFTER ADVANCING 1.
083200*---------------------------------------------------------------*
083300 6000-CLOSE-FILES.
083400*---------------------------------------------------------------*
083500     CLOSE BASELINE-SNAPSHOT
083600           CURRENT-SNAPSHOT
083700           DROPPED-STUDENTS
083800           ADDED-STUDENTS
083900           METRICS-HIST-OLD
084000           METRICS-HIST-NEW
084100           DAILY-REPORT.
084200*---------------------------------------------------------------*
084300 8100-READ-BASELINE.
084400*---------------------------------------------------------------*
084500     READ BASELINE-SNAPSHOT
084600         AT END
084700             SET BASELINE-EOF        TO TRUE
084800             GO TO 8100-EXIT
084900     END-READ.
085000     IF NOT BASELINE-FILE-OK
085100         DISPLAY 'ENRRPT - BASELINE-SNAPSHOT I/O ERROR - STATUS '
085200             BASELINE-FILE-STATUS
085300         GO TO 9900-ABEND-ROUTINE
085400     END-IF.
085500 8100-EXIT.
085600     EXIT.
085700*---------------------------------------------------------------*
085800 8200-READ-CURRENT.
085900*---------------------------------------------------------------*
086000     READ CURRENT-SNAPSHOT
086100         AT END
086200             SET CURRENT-EOF         TO TRUE
086300             GO TO 8200-EXIT
086400     END-READ.
086500     IF NOT CURRENT-FILE-OK
086600         DISPLAY 'ENRRPT - CURRENT-SNAPSHOT I/O ERROR - STATUS '
086700             CURRENT-FILE-STATUS
086800         GO TO 9900-ABEND-ROUTINE
086900     END-IF.
087000 8200-EXIT.
087100     EXIT.
087200*---------------------------------------------------------------*
087300 8300-READ-METOLD.
087400*---------------------------------------------------------------*
087500     READ METRICS-HIST-OLD
087600         AT END
087700             SET METOLD-EOF          TO TRUE
087800             GO TO 8300-EXIT
087900     END-READ.
088000     IF NOT METOLD-FILE-OK AND NOT METOLD-FILE-MISSING
088100         DISPLAY 'ENRRPT - METRICS-HIST-OLD I/O ERROR - STATUS '
088200             METOLD-FILE-STATUS
088300         GO TO 9900-ABEND-ROUTINE
088400     END-IF.
088500 8300-EXIT.
088600     EXIT.
088700*---------------------------------------------------------------*
088800 9900-ABEND-ROUTINE.
088900*---------------------------------------------------------------*
089000     DISPLAY 'ENRRPT - ABENDING - SEE PRIOR MESSAGE'.
089100     CLOSE BASELINE-SNAPSHOT
089200           CURRENT-SNAPSHOT
089300           DROPPED-STUDENTS
089400           ADDED-STUDENTS
089500           METRICS-HIST-OLD
089600           METRICS-HIST-NEW
089700           DAILY-REPORT.
089800     STOP RUN.
