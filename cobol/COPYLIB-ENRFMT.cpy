000100*---------------------------------------------------------------*
000200*  ENRFMT   -  WORKING RESULT AREAS PASSED AMONG THE 2000/3000/
000300*              4000 SERIES PARAGRAPHS OF ENRRPT AND RETURNED BY
000400*              ENRSTAT, PLUS THE EDITED (PRINTABLE) PICTURE OF
000500*              EACH FIGURE USED WHEN THE 5000 SERIES BUILDS THE
000600*              REPORT LINES.  MODELED ON THE SHOP'S OWN
000700*              "FORMATTED" COPYBOOK HABIT (SEE THE OLD UNEM
000800*              REPORTING WORK).
000900*---------------------------------------------------------------*
001000 01  WS-ANALYSIS-RESULT.
001100     05  AR-BASELINE-TOTAL           PIC 9(07) VALUE ZERO.
001200     05  AR-CURRENT-TOTAL            PIC 9(07) VALUE ZERO.
001300     05  AR-NEW-STUDENTS             PIC 9(05) VALUE ZERO.
001400     05  AR-DROPPED-STUDENTS         PIC 9(05) VALUE ZERO.
001500     05  AR-RETAINED-STUDENTS        PIC 9(07) VALUE ZERO.
001600     05  AR-NET-CHANGE               PIC S9(05) VALUE ZERO.
001700     05  AR-RETENTION-RATE           PIC 9(03)V99 VALUE ZERO.
001800     05  AR-GROWTH-RATE              PIC S9(03)V99 VALUE ZERO.
001900     05  AR-FIRST-RUN-SW             PIC X(01) VALUE 'N'.
002000         88  AR-FIRST-RUN                 VALUE 'Y'.
002100         88  AR-NOT-FIRST-RUN              VALUE 'N'.
002200*---------------------------------------------------------------*
002300 01  WS-TREND-RESULT.
002400     05  TR-STATUS-SW                PIC X(01) VALUE 'I'.
002500         88  TR-DATA-SUFFICIENT           VALUE 'S'.
002600         88  TR-DATA-INSUFFICIENT         VALUE 'I'.
002700     05  TR-DIRECTION                PIC X(10) VALUE 'UNKNOWN'.
002800     05  TR-SLOPE                    PIC S9(05)V9999 VALUE ZERO.
002900     05  TR-AVERAGE-DAILY-CHANGE     PIC S9(05)V9999 VALUE ZERO.
003000     05  TR-VOLATILITY               PIC 9(05)V9999 VALUE ZERO.
003100     05  TR-TOTAL-CHANGE             PIC S9(07) VALUE ZERO.
003200     05  TR-DAYS-ANALYZED            PIC S9(4) COMP VALUE ZERO.
003300     05  TR-STARTING-ENROLLMENT      PIC 9(07) VALUE ZERO.
003400     05  TR-CURRENT-ENROLLMENT       PIC 9(07) VALUE ZERO.
003500     05  FILLER                      PIC X(01).
003600*---------------------------------------------------------------*
003700 01  WS-ANOMALY-RESULT.
003800     05  AN-STATUS-SW                PIC X(01) VALUE 'I'.
003900         88  AN-DATA-SUFFICIENT           VALUE 'S'.
004000         88  AN-DATA-INSUFFICIENT         VALUE 'I'.
004100     05  AN-ANOMALY-TYPE             PIC X(05) VALUE 'NONE'.
004200         88  AN-IS-SPIKE                  VALUE 'SPIKE'.
004300         88  AN-IS-DROP                   VALUE 'DROP'.
004400         88  AN-IS-NONE                   VALUE 'NONE'.
004500     05  AN-LATEST-NET-CHANGE        PIC S9(05) VALUE ZERO.
004600     05  AN-HIST-MEAN                PIC S9(05)V9999 VALUE ZERO.
004700     05  AN-HIST-STD                 PIC 9(05)V9999 VALUE ZERO.
004800     05  AN-UPPER-THRESHOLD          PIC S9(05)V9999 VALUE ZERO.
004900     05  AN-LOWER-THRESHOLD          PIC S9(05)V9999 VALUE ZERO.
005000     05  FILLER                      PIC X(01).
005100*---------------------------------------------------------------*
005200*  EDITED (PRINT-READY) FIELDS - MOVE THE WORKING FIGURES ABOVE
005300*  INTO THESE BEFORE BUILDING A REPORT LINE.  KEPT SEPARATE FROM
005400*  THE ARITHMETIC FIELDS SO ROUNDING STAYS EXACTLY WHAT BUSINESS
005500*  RULES CALLS FOR REGARDLESS OF HOW THE LINE PRINTS.
005600*---------------------------------------------------------------*
005700 01  WS-EDITED-FIELDS.
005800     05  ED-TOTAL-ENROLLMENT         PIC ZZZ,ZZ9.
005900     05  ED-NEW-STUDENTS             PIC ZZ,ZZ9.
006000     05  ED-DROPPED-STUDENTS         PIC ZZ,ZZ9.
006100     05  ED-NET-CHANGE               PIC +ZZ,ZZ9.
006200     05  ED-RETENTION-RATE           PIC ZZ9.99.
006300     05  ED-GROWTH-RATE              PIC +ZZ9.99.
006400     05  ED-SLOPE                    PIC +ZZ9.99.
006500     05  ED-AVG-DAILY-CHANGE         PIC +ZZ9.9.
006600     05  ED-VOLATILITY               PIC ZZ9.9.
006700     05  ED-TOTAL-CHANGE             PIC +ZZZ,ZZ9.
006800     05  ED-DAYS-ANALYZED            PIC ZZ9.
006900     05  ED-HIST-MEAN                PIC +ZZ9.9.
007000     05  ED-HIST-STD                 PIC ZZ9.9.
007100     05  ED-THRESHOLD                PIC +ZZ9.9.
007200     05  ED-DIVISION-COUNT           PIC ZZ,ZZ9.
007300     05  FILLER                      PIC X(01).
007400*---------------------------------------------------------------*
007500*  REDEFINES CARRYING THE SHOP'S FILLER-PAD HABIT ONTO THE
007600*  RESULT GROUP - GIVES A FLAT, PASSABLE VIEW OF THE THREE
007700*  RESULT AREAS TOGETHER FOR THE ONE SPOT (5000-PRINT-TREND-
007800*  BLOCK) THAT NEEDS ALL OF THEM AT ONCE.
007900*---------------------------------------------------------------*
008000 01  WS-RESULT-FLAT REDEFINES WS-ANALYSIS-RESULT.
008100     05  RF-BASELINE-TOTAL           PIC 9(07).
008200     05  FILLER                      PIC X(40).
