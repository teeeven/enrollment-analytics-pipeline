000100*===============================================================*
000200* PROGRAM NAME:    ENRSTAT
000300* ORIGINAL AUTHOR: T. OKONKWO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 02/20/93 T. OKONKWO      SPLIT OFF ENRRPT'S INLINE TREND MATH
000900*                          (ORIGINALLY 91-009) INTO THIS SHARED
001000*                          SUBROUTINE AND ADDED THE NEW ANOMALY
001100*                          DETECTION CALCULATION - REG-93-002.
001200* 01/09/96 T. OKONKWO      GUARDED DIVIDE-BY-ZERO WHEN THE OLS
001300*                          DENOMINATOR IS ZERO (ONLY POSSIBLE
001400*                          WITH A 1 ROW HISTORY, BUT CALLER WAS
001500*                          NOT ALWAYS SCREENING FOR IT). REG-96-004.
001600* 11/03/98 P. VELASQUEZ    Y2K REMEDIATION - NO DATE MATH IN THIS
001700*                          MODULE, VERIFIED CLEAN, LOGGED HERE
001800*                          PER STANDING PROJECT REQUIREMENT.
001900*                          REG-98-118.
002000* 07/18/01 P. VELASQUEZ    SLOPE AND VOLATILITY WERE TRUNCATING
002100*                          INSTEAD OF ROUNDING - COMPUTE ROUNDED
002200*                          ADDED THROUGHOUT 4100/4200. REG-01-055.
002300* 06/09/07 D. MERCER       SENSITIVITY IS NOW PASSED IN FROM THE
002400*                          CALLER INSTEAD OF BEING A LITERAL 2.0
002500*                          HERE, SO OPERATIONS CAN OVERRIDE IT ON
002600*                          A RERUN WITHOUT A RECOMPILE. REG-07-034.
002700*
002800*===============================================================*
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.  ENRSTAT.
003100 AUTHOR. T. OKONKWO.
003200 INSTALLATION. RIVERBEND STATE COLLEGE COMPUTING CENTER.
003300 DATE-WRITTEN. 02/20/1993.
003400 DATE-COMPILED.
003500 SECURITY. NON-CONFIDENTIAL.
003600*===============================================================*
003700 ENVIRONMENT DIVISION.
003800*---------------------------------------------------------------*
003900 CONFIGURATION SECTION.
004000*---------------------------------------------------------------*
004100 SOURCE-COMPUTER. IBM-3081.
004200*---------------------------------------------------------------*
004300 OBJECT-COMPUTER. IBM-3081.
004400*---------------------------------------------------------------*
004500 SPECIAL-NAMES.
004600     UPSI-0 ON STATUS IS RERUN-REQUESTED
004700            OFF STATUS IS NORMAL-RUN.
004800*===============================================================*
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100*---------------------------------------------------------------*
005200*  TREND-ANALYSIS WORK AREA - ORDINARY LEAST SQUARES ON DAY
005300*  INDEX 0..N-1 AGAINST TOTAL ENROLLMENT.  SUMS ARE ACCUMULATED
005400*  OVER ONE PASS OF THE HISTORY TABLE AND THE SLOPE IS THEN
005500*  TAKEN FROM THE USUAL "N*SUM-XY MINUS SUM-X*SUM-Y OVER
005600*  N*SUM-XX MINUS SUM-X SQUARED" FORM SO NO INTERMEDIATE
005700*  AVERAGE HAS TO BE HELD PAST THE LOOP.
005800*---------------------------------------------------------------*
005900 01  WS-TREND-CALC.
006000     05  TC-N                        PIC S9(04) COMP VALUE ZERO.
006100     05  TC-IDX                      PIC S9(04) COMP VALUE ZERO.
006200     05  TC-SUM-X                    PIC S9(09) COMP VALUE ZERO.
006300     05  TC-SUM-XX                   PIC S9(15) COMP VALUE ZERO.
006400     05  TC-SUM-Y                    PIC S9(15) COMP VALUE ZERO.
006500     05  TC-SUM-XY                   PIC S9(15) COMP VALUE ZERO.
006600     05  TC-SUM-NET                  PIC S9(09) COMP VALUE ZERO.
006700     05  TC-SUM-NET-SQ               PIC S9(15) COMP VALUE ZERO.
006800     05  TC-MEAN-NET                 PIC S9(07)V9999 COMP
006900                                                      VALUE ZERO.
007000     05  TC-VARIANCE                 PIC S9(11)V9999 COMP
007100                                                      VALUE ZERO.
007200     05  TC-NUMERATOR                PIC S9(18)V9999 COMP
007300                                                      VALUE ZERO.
007400     05  TC-DENOMINATOR              PIC S9(18)V9999 COMP
007500                                                      VALUE ZERO.
007600     05  FILLER                      PIC X(01).
007700*---------------------------------------------------------------*
007800*  ALTERNATE VIEW OF THE OLS ACCUMULATORS - LETS 9900-DUMP-CALC
007900*  SHOW THE WHOLE WORK AREA AS ONE HEX/CHAR BLOCK WHEN OPERATIONS
008000*  ASKS WHY A TREND LINE LOOKS WRONG.  ALSO CARRIES THIS SHOP'S
008100*  FILLER-ON-EVERY-01 HABIT INTO A GROUP THAT WOULD OTHERWISE
008200*  HAVE NONE.
008300*---------------------------------------------------------------*
008400 01  WS-TREND-CALC-FLAT REDEFINES WS-TREND-CALC.
008500     05  TCF-N                       PIC S9(04) COMP.
008600     05  FILLER                      PIC X(60).
008700*---------------------------------------------------------------*
008800*  ANOMALY-DETECT WORK AREA - MEAN/STD OF NET-CHANGE OVER THE
008900*  FIRST N-1 ROWS ONLY (THE LATEST ROW IS THE ONE BEING TESTED,
009000*  NOT PART OF ITS OWN BASELINE).
009100*---------------------------------------------------------------*
009200 01  WS-ANOMALY-CALC.
009300     05  AC-N                        PIC S9(04) COMP VALUE ZERO.
009400     05  AC-IDX                      PIC S9(04) COMP VALUE ZERO.
009500     05  AC-SUM-NET                  PIC S9(09) COMP VALUE ZERO.
009600     05  AC-SUM-NET-SQ               PIC S9(15) COMP VALUE ZERO.
009700     05  AC-VARIANCE                 PIC S9(11)V9999 COMP
009800                                                      VALUE ZERO.
009900     05  FILLER                      PIC X(01).
010000*---------------------------------------------------------------*
010100*  NEWTON'S METHOD SQUARE ROOT - THIS SHOP'S COMPILER HAS NO
010200*  FUNCTION SQRT, SO POPULATION STANDARD DEVIATION IS EXTRACTED
010300*  BY HAND.  20 ITERATIONS CONVERGES WELL PAST THE 4 DECIMAL
010400*  PLACES CARRIED INTERNALLY FOR ANY VARIANCE THIS PROGRAM WILL
010500*  EVER SEE.
010600*---------------------------------------------------------------*
010700 01  WS-SQRT-WORK.
010800     05  SQRT-INPUT                  PIC S9(11)V9999 COMP
010900                                                      VALUE ZERO.
011000     05  SQRT-GUESS                  PIC S9(11)V9999 COMP
011100                                                      VALUE ZERO.
011200     05  SQRT-RESULT                 PIC S9(11)V9999 COMP
011300                                                      VALUE ZERO.
011400     05  SQRT-ITERATION-CTR          PIC S9(04) COMP VALUE ZERO.
011500     05  FILLER                      PIC X(01).
011600*---------------------------------------------------------------*
011700 LINKAGE SECTION.
011800*---------------------------------------------------------------*
011900     COPY METHST.
012000*---------------------------------------------------------------*
012100 01  LK-SENSITIVITY                  PIC 9(01)V9.
012200*---------------------------------------------------------------*
012300     COPY ENRFMT.
012400*===============================================================*
012500 PROCEDURE DIVISION USING WS-HIST-TABLE-CTL,
012600                           LK-SENSITIVITY,
012700                           WS-TREND-RESULT,
012800                           WS-ANOMALY-RESULT.
012900*---------------------------------------------------------------*
013000 0000-MAIN-ROUTINE.
013100*---------------------------------------------------------------*
013200     PERFORM 4100-TREND-ANALYSIS.
013300     PERFORM 4200-ANOMALY-DETECT.
013400     GOBACK.
013500*---------------------------------------------------------------*
013600 4100-TREND-ANALYSIS.
013700*---------------------------------------------------------------*
013800     IF HIST-TABLE-SIZE < 2
013900         SET TR-DATA-INSUFFICIENT    TO TRUE
014000         MOVE 'UNKNOWN'              TO TR-DIRECTION
014100         MOVE ZERO                   TO TR-SLOPE
014200                                         TR-AVERAGE-DAILY-CHANGE
014300                                         TR-VOLATILITY
014400                                         TR-TOTAL-CHANGE
014500                                         TR-DAYS-ANALYZED
014600                                         TR-STARTING-ENROLLMENT
014700                                         TR-CURRENT-ENROLLMENT
014800     ELSE
014900         SET TR-DATA-SUFFICIENT      TO TRUE
015000         PERFORM 4110-INIT-TREND-SUMS
015100         PERFORM 4120-ACCUMULATE-ONE-TREND-ROW
015200             VARYING TC-IDX FROM 1 BY 1
015300             UNTIL TC-IDX > HIST-TABLE-SIZE
015400         PERFORM 4130-CALC-SLOPE-AND-DIRECTION
015500         PERFORM 4140-CALC-AVERAGE-DAILY-CHANGE
015600         PERFORM 4150-CALC-VOLATILITY
015700         MOVE HIST-TOTAL-ENROLLMENT(1)
015800                                     TO TR-STARTING-ENROLLMENT
015900         MOVE HIST-TOTAL-ENROLLMENT(HIST-TABLE-SIZE)
016000                                     TO TR-CURRENT-ENROLLMENT
016100         COMPUTE TR-TOTAL-CHANGE =
016200             TR-CURRENT-ENROLLMENT - TR-STARTING-ENROLLMENT
016300         COMPUTE TR-DAYS-ANALYZED = HIST-TABLE-SIZE - 1
016400     END-IF.
016500*---------------------------------------------------------------*
016600 4110-INIT-TREND-SUMS.
016700*---------------------------------------------------------------*
016800     MOVE HIST-TABLE-SIZE            TO TC-N.
016900     MOVE ZERO                       TO TC-SUM-X
017000                                         TC-SUM-XX
017100                                         TC-SUM-Y
017200                                         TC-SUM-XY
017300                                         TC-SUM-NET
017400                                         TC-SUM-NET-SQ.
017500*---------------------------------------------------------------*
017600 4120-ACCUMULATE-ONE-TREND-ROW.
017700*---------------------------------------------------------------*
017800*    DAY INDEX FOR ROW TC-IDX IS (TC-IDX - 1), SO THE FIRST
017900*    HISTORY ROW SITS AT X = 0 AS BUSINESS RULES CALLS FOR.
018000*---------------------------------------------------------------*
018100     COMPUTE TC-SUM-X = TC-SUM-X + (TC-IDX - 1).
018200     COMPUTE TC-SUM-XX =
018300         TC-SUM-XX + ((TC-IDX - 1) * (TC-IDX - 1)).
018400     ADD HIST-TOTAL-ENROLLMENT(TC-IDX)   TO TC-SUM-Y.
018500     COMPUTE TC-SUM-XY = TC-SUM-XY +
018600         ((TC-IDX - 1) * HIST-TOTAL-ENROLLMENT(TC-IDX)).
018700     ADD HIST-NET-CHANGE(TC-IDX)         TO TC-SUM-NET.
018800     COMPUTE TC-SUM-NET-SQ = TC-SUM-NET-SQ +
018900         (HIST-NET-CHANGE(TC-IDX) * HIST-NET-CHANGE(TC-IDX)).
019000*---------------------------------------------------------------*
019100 4130-CALC-SLOPE-AND-DIRECTION.
019200*---------------------------------------------------------------*
019300     COMPUTE TC-NUMERATOR =
019400         (TC-N * TC-SUM-XY) - (TC-SUM-X * TC-SUM-Y).
019500     COMPUTE TC-DENOMINATOR =
019600         (TC-N * TC-SUM-XX) - (TC-SUM-X * TC-SUM-X).
019700     IF TC-DENOMINATOR = 0
019800         MOVE ZERO                   TO TR-SLOPE
019900     ELSE
020000         COMPUTE TR-SLOPE ROUNDED = TC-NUMERATOR / TC-DENOMINATOR
020100     END-IF.
020200     IF TR-SLOPE > 1
020300         MOVE 'INCREASING'           TO TR-DIRECTION
020400     ELSE
020500         IF TR-SLOPE < -1
020600             MOVE 'DECREASING'       TO TR-DIRECTION
020700         ELSE
020800             MOVE 'STABLE'           TO TR-DIRECTION
020900         END-IF
021000     END-IF.
021100*---------------------------------------------------------------*
021200 4140-CALC-AVERAGE-DAILY-CHANGE.
021300*---------------------------------------------------------------*
021400     COMPUTE TR-AVERAGE-DAILY-CHANGE ROUNDED =
021500         TC-SUM-NET / TC-N.
021600*---------------------------------------------------------------*
021700 4150-CALC-VOLATILITY.
021800*---------------------------------------------------------------*
021900*    POPULATION VARIANCE BY THE COMPUTATIONAL FORM
022000*    (SUM OF SQUARES / N) MINUS (MEAN SQUARED) - AVOIDS A
022100*    SECOND PASS OF THE TABLE TO SUBTRACT THE MEAN FROM EACH
022200*    ROW FIRST.
022300*---------------------------------------------------------------*
022400     COMPUTE TC-MEAN-NET ROUNDED = TC-SUM-NET / TC-N.
022500     COMPUTE TC-VARIANCE =
022600         (TC-SUM-NET-SQ / TC-N) - (TC-MEAN-NET * TC-MEAN-NET).
022700     IF TC-VARIANCE < 0
022800         MOVE ZERO                   TO TC-VARIANCE
022900     END-IF.
023000     MOVE TC-VARIANCE                TO SQRT-INPUT.
023100     PERFORM 4900-CALC-SQUARE-ROOT.
023200     MOVE SQRT-RESULT                TO TR-VOLATILITY.
023300*---------------------------------------------------------------*
023400 4200-ANOMALY-DETECT.
023500*---------------------------------------------------------------*
023600     IF HIST-TABLE-SIZE < 5
023700         SET AN-DATA-INSUFFICIENT    TO TRUE
023800         SET AN-IS-NONE              TO TRUE
023900         MOVE ZERO                   TO AN-LATEST-NET-CHANGE
024000                                         AN-HIST-MEAN
024100                                         AN-HIST-STD
024200                                         AN-UPPER-THRESHOLD
024300                                         AN-LOWER-THRESHOLD
024400     ELSE
024500         SET AN-DATA-SUFFICIENT      TO TRUE
024600         COMPUTE AC-N = HIST-TABLE-SIZE - 1
024700         MOVE ZERO                   TO AC-SUM-NET AC-SUM-NET-SQ
024800         PERFORM 4210-ACCUMULATE-ONE-ANOMALY-ROW
024900             VARYING AC-IDX FROM 1 BY 1
025000             UNTIL AC-IDX > AC-N
025100         COMPUTE AN-HIST-MEAN ROUNDED = AC-SUM-NET / AC-N
025200         COMPUTE AC-VARIANCE =
025300             (AC-SUM-NET-SQ / AC-N) - (AN-HIST-MEAN * AN-HIST-MEAN)
025400         IF AC-VARIANCE < 0
025500             MOVE ZERO               TO AC-VARIANCE
025600         END-IF
025700         MOVE AC-VARIANCE            TO SQRT-INPUT
025800         PERFORM 4900-CALC-SQUARE-ROOT
025900         MOVE SQRT-RESULT            TO AN-HIST-STD
026000         COMPUTE AN-UPPER-THRESHOLD ROUNDED =
026100             AN-HIST-MEAN + (LK-SENSITIVITY * AN-HIST-STD)
026200         COMPUTE AN-LOWER-THRESHOLD ROUNDED =
026300             AN-HIST-MEAN - (LK-SENSITIVITY * AN-HIST-STD)
026400         MOVE HIST-NET-CHANGE(HIST-TABLE-SIZE)
026500                                     TO AN-LATEST-NET-CHANGE
026600         IF AN-LATEST-NET-CHANGE > AN-UPPER-THRESHOLD
026700             SET AN-IS-SPIKE         TO TRUE
026800         ELSE
026900             IF AN-LATEST-NET-CHANGE < AN-LOWER-THRESHOLD
027000                 SET AN-IS-DROP      TO TRUE
027100             ELSE
027200                 SET AN-IS-NONE      TO TRUE
027300             END-IF
027400         END-IF
027500     END-IF.
027600*---------------------------------------------------------------*
027700 4210-ACCUMULATE-ONE-ANOMALY-ROW.
027800*---------------------------------------------------------------*
027900     ADD HIST-NET-CHANGE(AC-IDX)         TO AC-SUM-NET.
028000     COMPUTE AC-SUM-NET-SQ = AC-SUM-NET-SQ +
028100         (HIST-NET-CHANGE(AC-IDX) * HIST-NET-CHANGE(AC-IDX)).
028200*---------------------------------------------------------------*
028300 4900-CALC-SQUARE-ROOT.
028400*---------------------------------------------------------------*
028500     IF SQRT-INPUT = 0
028600         MOVE ZERO                   TO SQRT-RESULT
028700     ELSE
028800         MOVE SQRT-INPUT             TO SQRT-GUESS
028900         PERFORM 4910-NEWTON-ITERATION 20 TIMES
029000         MOVE SQRT-GUESS             TO SQRT-RESULT
029100     END-IF.
029200*---------------------------------------------------------------*
029300 4910-NEWTON-ITERATION.
029400*---------------------------------------------------------------*
029500     COMPUTE SQRT-GUESS ROUNDED =
029600         (SQRT-GUESS + (SQRT-INPUT / SQRT-GUESS)) / 2.
